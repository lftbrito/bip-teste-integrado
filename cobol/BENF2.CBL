000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BENF2.
000300 AUTHOR. J. M. SALILLAS OCHOA.
000400 INSTALLATION. UNIZARBANK - DEPARTAMENTO DE PRESTACIONES.
000500 DATE-WRITTEN. 09/22/1987.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000800*
000900*****************************************************************
001000* BENF2 - MOTOR DE TRANSFERENCIAS ENTRE BENEFICIOS              *
001100*                                                                *
001200* LEE EL FICHERO DE SOLICITUDES DE TRANSFERENCIA                *
001300* (BENEFTRQ), VALIDA CADA SOLICITUD CONTRA EL MAESTRO DE        *
001400* BENEFICIOS (BENEFMST), Y CUANDO PROCEDE, DEBITA LA CUENTA     *
001500* ORIGEM Y ACREDITA LA CUENTA DESTINO EN UNA SOLA OPERACION.    *
001600* POR CADA SOLICITUD PROCESADA SE ESCRIBE UNA LINEA EN EL       *
001700* FICHERO DE RESULTADOS (BENEFTRS) Y UNA LINEA DE DETALLE EN    *
001800* EL INFORME DE LOTE (BENEFTRL), CON TOTALES DE CIERRE AL       *
001900* FINAL DEL PROCESO.                                            *
002000*****************************************************************
002100*
002200*****************************************************************
002300* HISTORIAL DE MODIFICACIONES                                  *
002400*****************************************************************
002500* FECHA     PROGRAMADOR     PETICION   DESCRIPCION              *
002600* --------  --------------  ---------  ------------------------ *
002700* 22/09/87  JMS             SOL-0460   VERSION INICIAL. UNA     * JMS0987
002800*                                       TRANSFERENCIA POR LOTE.  *
002900* 14/01/88  JMS             SOL-0519   SE ADMITE FICHERO DE     * JMS0188
003000*                                       SOLICITUDES MULTIPLES.   *
003100* 06/07/89  PBV             SOL-0640   VALIDACION DE CUENTA     * PBV0789
003200*                                       INACTIVA ANTES DE MOVER. *
003300* 30/11/90  PBV             SOL-0710   CONTROL DE TOTALES DE    * PBV1190
003400*                                       CIERRE DE LOTE.          *
003500* 19/04/92  RFC             SOL-0772   SE RECHAZA TRANSFERENCIA * RFC0492
003600*                                       ENTRE LA MISMA CUENTA.   *
003700* 15/10/94  RFC             SOL-0851   SALDO ANTERIOR Y NUEVO   * RFC1094
003800*                                       EN LA LINEA DE RESULTADO.*
003900* 02/05/96  MTL             SOL-0901   REVISION ANUAL DE        * MTL0596
004000*                                       ANCHOS DE CAMPO.         *
004100* 28/09/98  MTL             SOL-0954   AJUSTE FECHA DE PROCESO   *MTL0998
004200*                                       PARA EL CAMBIO DE SIGLO. *
004300* 11/02/99  MTL             SOL-0962   PRUEBAS Y2K SOBRE FECHA   *MTL0299
004400*                                       DE PROCESO - CORREGIDO.  *
004500* 23/07/01  CGN             SOL-1098   SE AGREGA INFORME DE      *CGN0701
004600*                                       LOTE CON TOTALES.        *
004700* 14/03/04  CGN             SOL-1185   VALOR PASA A S9(13)V99    *CGN0304
004800*                                       (ANTES S9(9)V99).        *
004900* 21/11/05  CGN             SOL-1210   A LINEA DE TOTAIS NAO     *CGN1105
005000*                                       LEVAVA ACEITAS NEM       *
005100*                                       REJEITADAS - AGORA VAO   *
005200*                                       EM RL-ORIGEM-ID E        *
005300*                                       RL-DESTINO-ID.           *
005400*****************************************************************
005500*
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     CLASS LETRAS IS "A" THRU "Z"
006100     UPSI-0 ON STATUS IS WS-REPROCESO.
006200*
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT BENEFICIO-MASTER ASSIGN TO BENEFMST
006600         ORGANIZATION IS INDEXED
006700         ACCESS MODE IS DYNAMIC
006800         RECORD KEY IS BEN-ID
006900         FILE STATUS IS WS-FS-MASTER.
007000*
007100     SELECT TRANSFER-REQUEST-FILE ASSIGN TO BENEFTRQ
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         ACCESS MODE IS SEQUENTIAL
007400         FILE STATUS IS WS-FS-REQ.
007500*
007600     SELECT TRANSFER-RESULT-FILE ASSIGN TO BENEFTRS
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         ACCESS MODE IS SEQUENTIAL
007900         FILE STATUS IS WS-FS-RES.
008000*
008100     SELECT TRANSFER-REPORT-FILE ASSIGN TO BENEFTRL
008200         ORGANIZATION IS LINE SEQUENTIAL
008300         ACCESS MODE IS SEQUENTIAL
008400         FILE STATUS IS WS-FS-REL.
008500*
008600 DATA DIVISION.
008700 FILE SECTION.
008800*****************************************************************
008900* MAESTRO DE BENEFICIOS - CLAVE BEN-ID (MISMA ESTRUCTURA QUE    *
009000* LA DEFINIDA EN BENF1; EL TALLER NO COMPARTE COPIES ENTRE      *
009100* PROGRAMAS, CADA UNO REPITE EL FD QUE NECESITA).               *
009200*****************************************************************
009300 FD  BENEFICIO-MASTER
009400     LABEL RECORD STANDARD.
009500 01  BENEFICIO-REG.
009600     02  BEN-ID                  PIC 9(09).
009700     02  BEN-NOME                PIC X(100).
009800     02  BEN-DESCRICAO           PIC X(500).
009900     02  BEN-VALOR               PIC S9(13)V99.
010000     02  BEN-ATIVO               PIC X(01).
010100         88  BEN-ATIVO-SIM        VALUE "Y".
010200         88  BEN-ATIVO-NAO        VALUE "N".
010300     02  BEN-VERSION              PIC 9(09).
010400     02  FILLER                   PIC X(20).
010500*
010600*****************************************************************
010700* FICHERO DE SOLICITUDES DE TRANSFERENCIA - ENTRADA              *
010800*****************************************************************
010900 FD  TRANSFER-REQUEST-FILE
011000     LABEL RECORD STANDARD.
011100 01  TRANSF-REQ-REG.
011200     02  TRQ-ORIGEM-ID            PIC 9(09).
011300     02  TRQ-DESTINO-ID           PIC 9(09).
011400     02  TRQ-VALOR-TRANSFERIR     PIC S9(13)V99.
011500     02  FILLER                   PIC X(15).
011600*
011700*****************************************************************
011800* FICHERO DE RESULTADOS DE TRANSFERENCIA - SALIDA / AUDITORIA    *
011900*****************************************************************
012000 FD  TRANSFER-RESULT-FILE
012100     LABEL RECORD STANDARD.
012200 01  TRANSF-RES-REG.
012300     02  TRR-ORIGEM-ID             PIC 9(09).
012400     02  TRR-DESTINO-ID            PIC 9(09).
012500     02  TRR-VALOR-TRANSFERIDO     PIC S9(13)V99.
012600     02  TRR-SALDO-ANTERIOR-ORIG   PIC S9(13)V99.
012700     02  TRR-SALDO-NOVO-ORIG       PIC S9(13)V99.
012800     02  TRR-SALDO-ANTERIOR-DEST   PIC S9(13)V99.
012900     02  TRR-SALDO-NOVO-DEST       PIC S9(13)V99.
013000     02  TRR-STATUS-CODE           PIC X(02).
013100     02  FILLER                    PIC X(12).
013200*
013300*****************************************************************
013400* INFORME DE LOTE - UNA LINEA DE DETALLE POR SOLICITUD, MAS LA  *
013500* LINEA DE TOTALES AL CIERRE. FORMATO DE COLUMNAS FIJAS COMO EN *
013600* LOS LISTADOS DE MOVIMIENTOS DE TARJETAS DE ESTE TALLER.       *
013700*****************************************************************
013800 FD  TRANSFER-REPORT-FILE
013900     LABEL RECORD STANDARD.
014000 01  RELATORIO-LINHA.
014100     02  RL-SEQ                    PIC Z(05)9.
014200     02  FILLER                    PIC X(02) VALUE SPACE.
014300     02  RL-ORIGEM-ID              PIC Z(08)9.
014400     02  FILLER                    PIC X(02) VALUE SPACE.
014500     02  RL-DESTINO-ID             PIC Z(08)9.
014600     02  FILLER                    PIC X(02) VALUE SPACE.
014700     02  RL-VALOR                  PIC -Z(12)9.99.
014800     02  FILLER                    PIC X(02) VALUE SPACE.
014900     02  RL-STATUS-CODE            PIC X(02).
015000     02  FILLER                    PIC X(02) VALUE SPACE.
015100     02  RL-STATUS-DESC            PIC X(40).
015200     02  FILLER                    PIC X(20).
015300*
015400 WORKING-STORAGE SECTION.
015500*
015600 77  WS-COUNT-ATTEMPTED        PIC 9(06) COMP.
015700 77  WS-COUNT-SUCCEEDED        PIC 9(06) COMP.
015800 77  WS-COUNT-REJECTED         PIC 9(06) COMP.
015900 77  WS-SEQ-ATUAL              PIC 9(06) COMP.
016000*
016100 01  WS-ACUMULADOR.
016200     02  WS-SUM-VALOR-TRANSFERIDO  PIC S9(15)V99.
016300     02  FILLER                    PIC X(08).
016400*
016500*****************************************************************
016600* VISTA DE EDICION DO ACUMULADOR PARA LA LINEA DE TOTALES DEL   *
016700* INFORME DE CIERRE DE LOTE.                                    *
016800*****************************************************************
016900 01  WS-ACUMULADOR-R REDEFINES WS-ACUMULADOR.
017000     02  WS-SUM-VALOR-EDIT         PIC -Z(14)9.99.
017100     02  FILLER                    PIC X(06).
017200*
017300 77  WS-FS-MASTER              PIC X(02).
017400 77  WS-FS-REQ                 PIC X(02).
017500 77  WS-FS-RES                 PIC X(02).
017600 77  WS-FS-REL                 PIC X(02).
017700 77  WS-FIM-REQ                PIC X(01).
017800     88  WS-FIM-SIM             VALUE "S".
017900     88  WS-FIM-NO              VALUE "N".
018000 77  WS-TRANSACAO-VALIDA       PIC X(01).
018100     88  WS-TRANSACAO-OK        VALUE "S".
018200     88  WS-TRANSACAO-ERRADA    VALUE "N".
018300 77  WS-REPROCESO              PIC X(01).
018400*
018500 01  WS-DATA-PROCESO.
018600     02  WS-FECHA-AAAAMMDD         PIC 9(08).
018700     02  WS-HORA-HHMMSS            PIC 9(06).
018800     02  FILLER                    PIC X(04).
018900*
019000*****************************************************************
019100* VISTA ALTERNATIVA DE LA FECHA DE PROCESO, DESGLOSADA PARA EL  *
019200* ENCABEZADO DEL INFORME DE CIERRE DE LOTE.                     *
019300*****************************************************************
019400 01  WS-DATA-PROCESO-R REDEFINES WS-DATA-PROCESO.
019500     02  WS-ANO-PROCESO            PIC 9(04).
019600     02  WS-MES-PROCESO            PIC 9(02).
019700     02  WS-DIA-PROCESO            PIC 9(02).
019800     02  WS-HORA-PROCESO           PIC 9(02).
019900     02  WS-MIN-PROCESO            PIC 9(02).
020000     02  WS-SEG-PROCESO            PIC 9(02).
020100     02  FILLER                    PIC X(04).
020200*
020300 01  WS-SALDOS-TRABALHO.
020400     02  WS-SALDO-ANTERIOR-ORIGEM  PIC S9(13)V99.
020500     02  WS-SALDO-NOVO-ORIGEM      PIC S9(13)V99.
020600     02  WS-SALDO-ANTERIOR-DESTINO PIC S9(13)V99.
020700     02  WS-SALDO-NOVO-DESTINO     PIC S9(13)V99.
020800     02  FILLER                    PIC X(04).
020900*
021000*****************************************************************
021100* VISTA DE EDICION DEL VALOR DE LA SOLICITUD, USADA EN LA       *
021200* LINEA DE DETALLE DEL INFORME (MANTIENE SIGNO VISIBLE).        *
021300*****************************************************************
021400 01  WS-SALDOS-TRABALHO-R REDEFINES WS-SALDOS-TRABALHO.
021500     02  WS-SALDO-ANT-ORIGEM-EDIT  PIC -9(13).99.
021600     02  FILLER                    PIC X(40).
021700*
021800 01  WS-BENEFICIO-ORIGEM.
021900     02  WS-ORIGEM-ID              PIC 9(09).
022000     02  WS-ORIGEM-VALOR           PIC S9(13)V99.
022100     02  WS-ORIGEM-ATIVO           PIC X(01).
022200     02  WS-ORIGEM-VERSION         PIC 9(09).
022300     02  FILLER                    PIC X(04).
022400*
022500 01  WS-BENEFICIO-DESTINO.
022600     02  WS-DESTINO-ID             PIC 9(09).
022700     02  WS-DESTINO-VALOR          PIC S9(13)V99.
022800     02  WS-DESTINO-ATIVO          PIC X(01).
022900     02  WS-DESTINO-VERSION        PIC 9(09).
023000     02  FILLER                    PIC X(04).
023100*
023200 01  WS-MSJ-LINHA                  PIC X(40).
023300*
023400 01  WS-MSJ-ESTADO.
023500     02  WS-MSJ-OK                 PIC X(40) VALUE
023600         "TRANSFERENCIA CONCLUIDA COM SUCESSO".
023700     02  WS-MSJ-MESMA-CONTA        PIC X(40) VALUE
023800         "ORIGEM E DESTINO SAO A MESMA CONTA".
023900     02  WS-MSJ-VALOR-INVALIDO     PIC X(40) VALUE
024000         "VALOR A TRANSFERIR AUSENTE OU NAO POSIT".
024100     02  WS-MSJ-ORIGEM-INEXIST     PIC X(40) VALUE
024200         "CONTA ORIGEM NAO ENCONTRADA".
024300     02  WS-MSJ-DESTINO-INEXIST    PIC X(40) VALUE
024400         "CONTA DESTINO NAO ENCONTRADA".
024500     02  WS-MSJ-ORIGEM-INATIVA     PIC X(40) VALUE
024600         "CONTA ORIGEM ESTA INATIVA".
024700     02  WS-MSJ-DESTINO-INATIVA    PIC X(40) VALUE
024800         "CONTA DESTINO ESTA INATIVA".
024900     02  WS-MSJ-SALDO-INSUF        PIC X(40) VALUE
025000         "SALDO INSUFICIENTE NA CONTA ORIGEM".
025100     02  WS-MSJ-TOTAIS             PIC X(40) VALUE
025200         "TOTAIS DE LOTE - VER CAMPOS NUMERICOS".
025300     02  FILLER                    PIC X(10).
025400*
025500 LINKAGE SECTION.
025600*
025700 PROCEDURE DIVISION.
025800 0100-INICIO.
025900*    PARAGRAFO PRINCIPAL - ABRE FICHEROS Y ARRANCA O LOTE
026000     ACCEPT WS-FECHA-AAAAMMDD FROM DATE YYYYMMDD.
026100     ACCEPT WS-HORA-HHMMSS FROM TIME.
026200     MOVE 0 TO WS-COUNT-ATTEMPTED.
026300     MOVE 0 TO WS-COUNT-SUCCEEDED.
026400     MOVE 0 TO WS-COUNT-REJECTED.
026500     MOVE 0 TO WS-SEQ-ATUAL.
026600     MOVE 0 TO WS-SUM-VALOR-TRANSFERIDO.
026700     MOVE "N" TO WS-FIM-REQ.
026800     PERFORM 0200-ABRIR-FICHEROS THRU 0200-ABRIR-FICHEROS-EXIT.
026900     PERFORM 0300-LER-SOLICITUD THRU 0300-LER-SOLICITUD-EXIT.
027000     PERFORM 0400-PROCESSAR-LOTE THRU 0400-PROCESSAR-LOTE-EXIT
027100         UNTIL WS-FIM-SIM.
027200     PERFORM 0800-IMPRIMIR-TOTAIS THRU 0800-IMPRIMIR-TOTAIS-EXIT.
027300     PERFORM 0900-CERRAR-FICHEROS THRU 0900-CERRAR-FICHEROS-EXIT.
027400     STOP RUN.
027500*
027600 0200-ABRIR-FICHEROS.
027700     OPEN I-O BENEFICIO-MASTER.
027800     IF WS-FS-MASTER NOT = "00"
027900         GO TO PSYS-ERR.
028000     OPEN INPUT TRANSFER-REQUEST-FILE.
028100     IF WS-FS-REQ NOT = "00"
028200         GO TO PSYS-ERR.
028300     OPEN OUTPUT TRANSFER-RESULT-FILE.
028400     IF WS-FS-RES NOT = "00"
028500         GO TO PSYS-ERR.
028600     OPEN OUTPUT TRANSFER-REPORT-FILE.
028700     IF WS-FS-REL NOT = "00"
028800         GO TO PSYS-ERR.
028900 0200-ABRIR-FICHEROS-EXIT.
029000     EXIT.
029100*
029200 0300-LER-SOLICITUD.
029300*    LECTURA SECUENCIAL DEL FICHERO DE SOLICITUDES
029400     READ TRANSFER-REQUEST-FILE
029500         AT END MOVE "S" TO WS-FIM-REQ
029600     END-READ.
029700     IF NOT WS-FIM-SIM
029800         ADD 1 TO WS-SEQ-ATUAL
029900         ADD 1 TO WS-COUNT-ATTEMPTED
030000     END-IF.
030100 0300-LER-SOLICITUD-EXIT.
030200     EXIT.
030300*
030400*****************************************************************
030500* DESPACHO DE UNA SOLICITUD - VALIDA, LOCALIZA LAS CUENTAS,     *
030600* APLICA EL DEBITO/CREDITO Y GRAVA RESULTADO MAS LINEA DE       *
030700* DETALLE DEL INFORME. UNA SOLICITUD RECHAZADA NO INTERRUMPE    *
030800* EL PROCESAMIENTO DE LAS SIGUIENTES.                           *
030900*****************************************************************
031000 0400-PROCESSAR-LOTE.
031100     MOVE "00" TO TRR-STATUS-CODE.
031200     MOVE WS-MSJ-OK TO WS-MSJ-LINHA.
031300     PERFORM 1000-VALIDAR-ENTRADA THRU 1000-VALIDAR-ENTRADA-EXIT.
031400     IF WS-TRANSACAO-OK
031500         PERFORM 2000-LOCALIZAR-CONTAS THRU
031600             2000-LOCALIZAR-CONTAS-EXIT
031700     END-IF.
031800     IF WS-TRANSACAO-OK
031900         PERFORM 3000-VALIDAR-CONTAS THRU
032000             3000-VALIDAR-CONTAS-EXIT
032100     END-IF.
032200     IF WS-TRANSACAO-OK
032300         PERFORM 4000-APLICAR-TRANSFERENCIA THRU
032400             4000-APLICAR-TRANSFERENCIA-EXIT
032500     END-IF.
032600     PERFORM 0600-GRAVAR-RESULTADO THRU
032700         0600-GRAVAR-RESULTADO-EXIT.
032800     PERFORM 0700-IMPRIMIR-DETALHE THRU
032900         0700-IMPRIMIR-DETALHE-EXIT.
033000     PERFORM 0300-LER-SOLICITUD THRU 0300-LER-SOLICITUD-EXIT.
033100 0400-PROCESSAR-LOTE-EXIT.
033200     EXIT.
033300*
033400*****************************************************************
033500* VALIDACION DE ENTRADA - MISMA CUENTA Y VALOR NO POSITIVO.     *
033600* PRIMER PASO DE LA CADENA: VALIDACION -> EXISTENCIA -> ATIVO   *
033700* -> SALDO -> APLICACION.                                       *
033800*****************************************************************
033900 1000-VALIDAR-ENTRADA.
034000     MOVE "S" TO WS-TRANSACAO-VALIDA.
034100     IF TRQ-ORIGEM-ID = TRQ-DESTINO-ID
034200         MOVE "10" TO TRR-STATUS-CODE
034300         MOVE WS-MSJ-MESMA-CONTA TO WS-MSJ-LINHA
034400         MOVE "N" TO WS-TRANSACAO-VALIDA
034500         GO TO 1000-VALIDAR-ENTRADA-EXIT
034600     END-IF.
034700     IF TRQ-VALOR-TRANSFERIR NOT > 0
034800         MOVE "11" TO TRR-STATUS-CODE
034900         MOVE WS-MSJ-VALOR-INVALIDO TO WS-MSJ-LINHA
035000         MOVE "N" TO WS-TRANSACAO-VALIDA
035100         GO TO 1000-VALIDAR-ENTRADA-EXIT
035200     END-IF.
035300 1000-VALIDAR-ENTRADA-EXIT.
035400     EXIT.
035500*
035600*****************************************************************
035700* LOCALIZACION DE LAS DOS CUENTAS EN EL MAESTRO POR CLAVE.      *
035800*****************************************************************
035900 2000-LOCALIZAR-CONTAS.
036000     MOVE TRQ-ORIGEM-ID TO BEN-ID.
036100     READ BENEFICIO-MASTER
036200         INVALID KEY
036300             MOVE "20" TO TRR-STATUS-CODE
036400             MOVE WS-MSJ-ORIGEM-INEXIST TO WS-MSJ-LINHA
036500             MOVE "N" TO WS-TRANSACAO-VALIDA
036600     END-READ.
036700     IF NOT WS-TRANSACAO-OK
036800         GO TO 2000-LOCALIZAR-CONTAS-EXIT.
036900     MOVE BEN-ID TO WS-ORIGEM-ID.
037000     MOVE BEN-VALOR TO WS-ORIGEM-VALOR.
037100     MOVE BEN-ATIVO TO WS-ORIGEM-ATIVO.
037200     MOVE BEN-VERSION TO WS-ORIGEM-VERSION.
037300     MOVE TRQ-DESTINO-ID TO BEN-ID.
037400     READ BENEFICIO-MASTER
037500         INVALID KEY
037600             MOVE "21" TO TRR-STATUS-CODE
037700             MOVE WS-MSJ-DESTINO-INEXIST TO WS-MSJ-LINHA
037800             MOVE "N" TO WS-TRANSACAO-VALIDA
037900     END-READ.
038000     IF NOT WS-TRANSACAO-OK
038100         GO TO 2000-LOCALIZAR-CONTAS-EXIT.
038200     MOVE BEN-ID TO WS-DESTINO-ID.
038300     MOVE BEN-VALOR TO WS-DESTINO-VALOR.
038400     MOVE BEN-ATIVO TO WS-DESTINO-ATIVO.
038500     MOVE BEN-VERSION TO WS-DESTINO-VERSION.
038600 2000-LOCALIZAR-CONTAS-EXIT.
038700     EXIT.
038800*
038900*****************************************************************
039000* VALIDACION DE ESTADO ATIVO Y DE SALDO SUFICIENTE EN LA CUENTA *
039100* ORIGEM. SE EJECUTA SOLO CUANDO AMBAS CUENTAS FUERON           *
039200* LOCALIZADAS CON EXITO.                                        *
039300*****************************************************************
039400 3000-VALIDAR-CONTAS.
039500     IF WS-ORIGEM-ATIVO NOT = "Y"
039600         MOVE "22" TO TRR-STATUS-CODE
039700         MOVE WS-MSJ-ORIGEM-INATIVA TO WS-MSJ-LINHA
039800         MOVE "N" TO WS-TRANSACAO-VALIDA
039900         GO TO 3000-VALIDAR-CONTAS-EXIT
040000     END-IF.
040100     IF WS-DESTINO-ATIVO NOT = "Y"
040200         MOVE "23" TO TRR-STATUS-CODE
040300         MOVE WS-MSJ-DESTINO-INATIVA TO WS-MSJ-LINHA
040400         MOVE "N" TO WS-TRANSACAO-VALIDA
040500         GO TO 3000-VALIDAR-CONTAS-EXIT
040600     END-IF.
040700     IF WS-ORIGEM-VALOR < TRQ-VALOR-TRANSFERIR
040800         MOVE "24" TO TRR-STATUS-CODE
040900         MOVE WS-MSJ-SALDO-INSUF TO WS-MSJ-LINHA
041000         MOVE "N" TO WS-TRANSACAO-VALIDA
041100         GO TO 3000-VALIDAR-CONTAS-EXIT
041200     END-IF.
041300 3000-VALIDAR-CONTAS-EXIT.
041400     EXIT.
041500*
041600*****************************************************************
041700* APLICACION ATOMICA DEL DEBITO Y DEL CREDITO - LAS DOS         *
041800* REESCRITURAS SE HACEN JUNTAS; SI LA SEGUNDA FALLA, EL LOTE    *
041900* ABORTA EN PSYS-ERR PARA NO DEJAR EL MAESTRO A MEDIAS.         *
042000*****************************************************************
042100 4000-APLICAR-TRANSFERENCIA.
042200     MOVE WS-ORIGEM-VALOR TO WS-SALDO-ANTERIOR-ORIGEM.
042300     MOVE WS-DESTINO-VALOR TO WS-SALDO-ANTERIOR-DESTINO.
042400     COMPUTE WS-SALDO-NOVO-ORIGEM ROUNDED =
042500         WS-ORIGEM-VALOR - TRQ-VALOR-TRANSFERIR.
042600     COMPUTE WS-SALDO-NOVO-DESTINO ROUNDED =
042700         WS-DESTINO-VALOR + TRQ-VALOR-TRANSFERIR.
042800     MOVE TRQ-ORIGEM-ID TO BEN-ID.
042900     READ BENEFICIO-MASTER
043000         INVALID KEY GO TO PSYS-ERR
043100     END-READ.
043200     MOVE WS-SALDO-NOVO-ORIGEM TO BEN-VALOR.
043300     ADD 1 TO BEN-VERSION.
043400     REWRITE BENEFICIO-REG
043500         INVALID KEY GO TO PSYS-ERR
043600     END-REWRITE.
043700     MOVE TRQ-DESTINO-ID TO BEN-ID.
043800     READ BENEFICIO-MASTER
043900         INVALID KEY GO TO PSYS-ERR
044000     END-READ.
044100     MOVE WS-SALDO-NOVO-DESTINO TO BEN-VALOR.
044200     ADD 1 TO BEN-VERSION.
044300     REWRITE BENEFICIO-REG
044400         INVALID KEY GO TO PSYS-ERR
044500     END-REWRITE.
044600     ADD TRQ-VALOR-TRANSFERIR TO WS-SUM-VALOR-TRANSFERIDO.
044700 4000-APLICAR-TRANSFERENCIA-EXIT.
044800     EXIT.
044900*
045000 0600-GRAVAR-RESULTADO.
045100     MOVE TRQ-ORIGEM-ID TO TRR-ORIGEM-ID.
045200     MOVE TRQ-DESTINO-ID TO TRR-DESTINO-ID.
045300     IF WS-TRANSACAO-OK
045400         MOVE TRQ-VALOR-TRANSFERIR TO TRR-VALOR-TRANSFERIDO
045500         MOVE WS-SALDO-ANTERIOR-ORIGEM TO TRR-SALDO-ANTERIOR-ORIG
045600         MOVE WS-SALDO-NOVO-ORIGEM TO TRR-SALDO-NOVO-ORIG
045700         MOVE WS-SALDO-ANTERIOR-DESTINO TO TRR-SALDO-ANTERIOR-DEST
045800         MOVE WS-SALDO-NOVO-DESTINO TO TRR-SALDO-NOVO-DEST
045900         ADD 1 TO WS-COUNT-SUCCEEDED
046000     ELSE
046100         MOVE 0 TO TRR-VALOR-TRANSFERIDO
046200         MOVE 0 TO TRR-SALDO-ANTERIOR-ORIG
046300         MOVE 0 TO TRR-SALDO-NOVO-ORIG
046400         MOVE 0 TO TRR-SALDO-ANTERIOR-DEST
046500         MOVE 0 TO TRR-SALDO-NOVO-DEST
046600         ADD 1 TO WS-COUNT-REJECTED
046700     END-IF.
046800     WRITE TRANSF-RES-REG.
046900     IF WS-FS-RES NOT = "00"
047000         GO TO PSYS-ERR.
047100 0600-GRAVAR-RESULTADO-EXIT.
047200     EXIT.
047300*
047400 0700-IMPRIMIR-DETALHE.
047500     MOVE WS-SEQ-ATUAL TO RL-SEQ.
047600     MOVE TRQ-ORIGEM-ID TO RL-ORIGEM-ID.
047700     MOVE TRQ-DESTINO-ID TO RL-DESTINO-ID.
047800     IF WS-TRANSACAO-OK
047900         MOVE TRQ-VALOR-TRANSFERIR TO RL-VALOR
048000     ELSE
048100         MOVE 0 TO RL-VALOR
048200     END-IF.
048300     MOVE TRR-STATUS-CODE TO RL-STATUS-CODE.
048400     MOVE WS-MSJ-LINHA TO RL-STATUS-DESC.
048500     WRITE RELATORIO-LINHA.
048600     IF WS-FS-REL NOT = "00"
048700         GO TO PSYS-ERR.
048800 0700-IMPRIMIR-DETALHE-EXIT.
048900     EXIT.
049000*
049100*****************************************************************
049200* LINEA DE TOTALES DE CIERRE DE LOTE - RL-SEQ LLEVA LAS         *
049300* TENTADAS, RL-ORIGEM-ID LAS ACEITAS, RL-DESTINO-ID LAS         *
049400* REJEITADAS E RL-VALOR A SOMA TRANSFERIDA (SOL-1210).          *
049500*****************************************************************
049600 0800-IMPRIMIR-TOTAIS.
049700     MOVE WS-COUNT-ATTEMPTED TO RL-SEQ.
049800     MOVE WS-COUNT-SUCCEEDED TO RL-ORIGEM-ID.
049900     MOVE WS-COUNT-REJECTED TO RL-DESTINO-ID.
050000     MOVE WS-SUM-VALOR-TRANSFERIDO TO RL-VALOR.
050100     MOVE "99" TO RL-STATUS-CODE.
050200     MOVE WS-MSJ-TOTAIS TO RL-STATUS-DESC.
050300     WRITE RELATORIO-LINHA.
050400     IF WS-FS-REL NOT = "00"
050500         GO TO PSYS-ERR.
050600 0800-IMPRIMIR-TOTAIS-EXIT.
050700     EXIT.
050800*
050900 0900-CERRAR-FICHEROS.
051000     CLOSE BENEFICIO-MASTER.
051100     CLOSE TRANSFER-REQUEST-FILE.
051200     CLOSE TRANSFER-RESULT-FILE.
051300     CLOSE TRANSFER-REPORT-FILE.
051400     DISPLAY "BENF2 - SOLICITUDES TENTADAS : " WS-COUNT-ATTEMPTED.
051500     DISPLAY "BENF2 - SOLICITUDES ACEITAS  : " WS-COUNT-SUCCEEDED.
051600     DISPLAY "BENF2 - SOLICITUDES REJEITADAS: " WS-COUNT-REJECTED.
051700 0900-CERRAR-FICHEROS-EXIT.
051800     EXIT.
051900*
052000 PSYS-ERR.
052100*    ERROR DE ABERTURA OU E/S GRAVE - ABORTA O LOTE
052200     DISPLAY "BENF2 - ERRO DE E/S - FS-MASTER=" WS-FS-MASTER
052300         " FS-REQ=" WS-FS-REQ " FS-RES=" WS-FS-RES
052400         " FS-REL=" WS-FS-REL.
052500     CLOSE BENEFICIO-MASTER.
052600     CLOSE TRANSFER-REQUEST-FILE.
052700     CLOSE TRANSFER-RESULT-FILE.
052800     CLOSE TRANSFER-REPORT-FILE.
052900     STOP RUN.
