000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BENF1.
000300 AUTHOR. J. M. SALILLAS OCHOA.
000400 INSTALLATION. UNIZARBANK - DEPARTAMENTO DE PRESTACIONES.
000500 DATE-WRITTEN. 05/14/1987.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000800*
000900*****************************************************************
001000* BENF1 - MANTENIMIENTO DEL MAESTRO DE BENEFICIOS               *
001100*                                                                *
001200* LEE EL FICHERO DE TRANSACCIONES DE MANTENIMIENTO              *
001300* (BENEFMNT) Y APLICA CADA INSTRUCCION CONTRA EL MAESTRO        *
001400* DE BENEFICIOS (BENEFMST): ALTA, MODIFICACION, BAJA LOGICA,    *
001500* CONSULTA POR CLAVE, LISTADO COMPLETO Y LISTADO DE ACTIVOS.    *
001600* CADA TRANSACCION PROCESADA GENERA UNA LINEA DE RESULTADO      *
001700* EN EL FICHERO BENEFRPT CON EL CODIGO DE ESTADO OBTENIDO.      *
001800*****************************************************************
001900*
002000*****************************************************************
002100* HISTORIAL DE MODIFICACIONES                                  *
002200*****************************************************************
002300* FECHA     PROGRAMADOR     PETICION   DESCRIPCION              *
002400* --------  --------------  ---------  ------------------------ *
002500* 14/05/87  JMS             SOL-0441   VERSION INICIAL. ALTA,   * JMS0587
002600*                                       BAJA Y CONSULTA.         *
002700* 02/11/87  JMS             SOL-0502   SE ANADE MODIFICACION Y   *JMS1187
002800*                                       CONTROL DE VERSION.      *
002900* 19/03/88  PBV             SOL-0588   VALIDACION DE NOMBRE      *PBV0388
003000*                                       DUPLICADO AL MODIFICAR.  *
003100* 27/09/89  PBV             SOL-0651   LISTADO DE ACTIVOS POR    *PBV0989
003200*                                       ORDEN DE NOMBRE.         *
003300* 08/01/91  RFC             SOL-0733   CONTADORES DE LECTURAS    *RFC0191
003400*                                       ACEPTADAS/RECHAZADAS.    *
003500* 22/06/93  RFC             SOL-0809   FILLER DE EXPANSION EN    *RFC0693
003600*                                       EL MAESTRO (SOL AUDITO). *
003700* 11/12/95  MTL             SOL-0884   REVISION ANUAL DE         *MTL1295
003800*                                       ANCHOS DE CAMPO.         *
003900* 30/09/98  MTL             SOL-0955   AJUSTE FECHA DE PROCESO   *MTL0998
004000*                                       PARA EL CAMBIO DE SIGLO. *
004100* 04/02/99  MTL             SOL-0961   PRUEBAS Y2K SOBRE FECHA   *MTL0299
004200*                                       DE PROCESO - CORREGIDO.  *
004300* 17/08/01  CGN             SOL-1102   SE INCORPORA CODIGO DE    *CGN0801
004400*                                       RECHAZO POR NOMBRE CORTO.*
004500* 25/04/04  CGN             SOL-1190   DESCRIPCION PASA A 500    *CGN0404
004600*                                       POSICIONES (ANTES 120).  *
004700* 09/09/05  CGN             SOL-1205   O LISTADO DE ATIVOS NAO   *CGN0905
004800*                                       RESPEITAVA A ORDEM DE    *
004900*                                       NOME - ACRESCENTADA      *
005000*                                       CHAVE ALTERNATIVA.       *
005100* 14/02/06  CGN             SOL-1215   ELIMINADO RAMO MORTO EM  *CGN0206
005200*                                       1300-OBTER-PROXIMO-ID    *
005300*                                       QUE NUNCA ERA ALCANCADO. *
005400* 30/08/06  CGN             SOL-1225   MODIFICACION REESCREVIA  *CGN0806
005500*                                       O ULTIMO REGISTRO DO     *
005600*                                       MAESTRO EM VEZ DO ALVO - *
005700*                                       1200-PESQUISAR-NOME      *
005800*                                       DEIXAVA BEN-ID NO FIM DO *
005900*                                       FICHEIRO. RELIDO O ALVO  *
006000*                                       ANTES DE GRAVAR; ATIVO   *
006100*                                       PASA A SOBRESCREVER-SE   *
006200*                                       SEMPRE.                  *
006300*****************************************************************
006400*
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM
006900     CLASS LETRAS IS "A" THRU "Z"
007000     UPSI-0 ON STATUS IS WS-REPROCESO.
007100*
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT BENEFICIO-MASTER ASSIGN TO BENEFMST
007500         ORGANIZATION IS INDEXED
007600         ACCESS MODE IS DYNAMIC
007700         RECORD KEY IS BEN-ID
007800         ALTERNATE RECORD KEY IS BEN-NOME WITH DUPLICATES
007900         FILE STATUS IS WS-FS-MASTER.
008000*
008100     SELECT BENEFICIO-MAINT-FILE ASSIGN TO BENEFMNT
008200         ORGANIZATION IS LINE SEQUENTIAL
008300         ACCESS MODE IS SEQUENTIAL
008400         FILE STATUS IS WS-FS-MAINT.
008500*
008600     SELECT BENEFICIO-MAINT-RPT ASSIGN TO BENEFRPT
008700         ORGANIZATION IS LINE SEQUENTIAL
008800         ACCESS MODE IS SEQUENTIAL
008900         FILE STATUS IS WS-FS-RPT.
009000*
009100 DATA DIVISION.
009200 FILE SECTION.
009300*****************************************************************
009400* MAESTRO DE BENEFICIOS - CLAVE BEN-ID                          *
009500*****************************************************************
009600 FD  BENEFICIO-MASTER
009700     LABEL RECORD STANDARD.
009800 01  BENEFICIO-REG.
009900     02  BEN-ID                  PIC 9(09).
010000     02  BEN-NOME                PIC X(100).
010100     02  BEN-DESCRICAO           PIC X(500).
010200     02  BEN-VALOR               PIC S9(13)V99.
010300     02  BEN-ATIVO               PIC X(01).
010400         88  BEN-ATIVO-SIM        VALUE "Y".
010500         88  BEN-ATIVO-NAO        VALUE "N".
010600     02  BEN-VERSION              PIC 9(09).
010700     02  FILLER                   PIC X(20).
010800*
010900*****************************************************************
011000* FICHERO DE TRANSACCIONES DE MANTENIMIENTO - ENTRADA            *
011100*****************************************************************
011200 FD  BENEFICIO-MAINT-FILE
011300     LABEL RECORD STANDARD.
011400 01  MT-TRANS-REG.
011500     02  MT-OP-CODE               PIC X(01).
011600         88  MT-OP-CRIAR           VALUE "C".
011700         88  MT-OP-ATUALIZAR       VALUE "U".
011800         88  MT-OP-EXCLUIR         VALUE "D".
011900         88  MT-OP-LOCALIZAR       VALUE "F".
012000         88  MT-OP-LISTAR-TODOS    VALUE "L".
012100         88  MT-OP-LISTAR-ATIVOS   VALUE "A".
012200     02  MT-ID                    PIC 9(09).
012300     02  MT-NOME                  PIC X(100).
012400     02  MT-DESCRICAO             PIC X(500).
012500     02  MT-VALOR                 PIC S9(13)V99.
012600     02  MT-ATIVO                 PIC X(01).
012700     02  FILLER                   PIC X(10).
012800*
012900*****************************************************************
013000* FICHERO DE RESULTADOS DEL MANTENIMIENTO - SALIDA              *
013100*****************************************************************
013200 FD  BENEFICIO-MAINT-RPT
013300     LABEL RECORD STANDARD.
013400 01  MR-RESULT-REG.
013500     02  MR-SEQ                   PIC 9(06).
013600     02  MR-OP-CODE               PIC X(01).
013700     02  MR-ID                    PIC 9(09).
013800     02  MR-NOME                  PIC X(100).
013900     02  MR-STATUS-CODE           PIC X(02).
014000     02  MR-STATUS-DESC           PIC X(40).
014100     02  FILLER                   PIC X(20).
014200*
014300 WORKING-STORAGE SECTION.
014400*
014500 77  WS-RECS-LEIDOS           PIC 9(06) COMP.
014600 77  WS-RECS-ACEPTADOS        PIC 9(06) COMP.
014700 77  WS-RECS-RECHAZADOS       PIC 9(06) COMP.
014800 77  WS-SEQ-ACTUAL            PIC 9(06) COMP.
014900 77  WS-NOME-BRANCOS          PIC 9(03) COMP.
015000 77  WS-NOME-TAMANHO          PIC 9(03) COMP.
015100*
015200 77  WS-FS-MASTER             PIC X(02).
015300 77  WS-FS-MAINT              PIC X(02).
015400 77  WS-FS-RPT                PIC X(02).
015500 77  WS-FIM-MAINT             PIC X(01).
015600     88  WS-FIM-SIM            VALUE "S".
015700     88  WS-FIM-NO             VALUE "N".
015800 77  WS-NOME-DUPLICADO        PIC X(01).
015900     88  WS-DUPLICADO-SIM      VALUE "S".
016000     88  WS-DUPLICADO-NO       VALUE "N".
016100 77  WS-REPROCESO             PIC X(01).
016200*
016300 01  WS-DATA-PROCESO.
016400     02  WS-FECHA-AAAAMMDD        PIC 9(08).
016500     02  WS-HORA-HHMMSS           PIC 9(06).
016600     02  FILLER                   PIC X(04).
016700*
016800*****************************************************************
016900* VISTA ALTERNATIVA DE LA FECHA DE PROCESO, DESGLOSADA PARA EL  *
017000* ENCABEZADO DEL INFORME DE CIERRE DE LOTE.                     *
017100*****************************************************************
017200 01  WS-DATA-PROCESO-R REDEFINES WS-DATA-PROCESO.
017300     02  WS-ANO-PROCESO           PIC 9(04).
017400     02  WS-MES-PROCESO           PIC 9(02).
017500     02  WS-DIA-PROCESO           PIC 9(02).
017600     02  WS-HORA-PROCESO          PIC 9(02).
017700     02  WS-MIN-PROCESO           PIC 9(02).
017800     02  WS-SEG-PROCESO           PIC 9(02).
017900     02  FILLER                   PIC X(04).
018000*
018100 01  WS-VALOR-TRABALHO.
018200     02  WS-VALOR-NUM             PIC S9(13)V99.
018300     02  FILLER                   PIC X(08).
018400*
018500*****************************************************************
018600* VISTA DE EDICION DEL VALOR PARA EL CODIGO DE RECHAZO DE       *
018700* SALDO NEGATIVO (MANTIENE EL SIGNO VISIBLE EN LA LINEA DE LOG). *
018800*****************************************************************
018900 01  WS-VALOR-TRABALHO-R REDEFINES WS-VALOR-TRABALHO.
019000     02  WS-VALOR-EDIT            PIC -9(13).99.
019100     02  FILLER                   PIC X(08).
019200*
019300 01  WS-NOME-TRABALHO.
019400     02  WS-NOME-COMPLETO         PIC X(100).
019500     02  FILLER                   PIC X(04).
019600*
019700*****************************************************************
019800* VISTA RAPIDA DEL NOMBRE USADA AL PRE-FILTRAR EL MAESTRO EN LA  *
019900* BUSQUEDA DE DUPLICADOS (LOS 10 PRIMEROS CARACTERES YA          *
020000* DESCARTAN LA MAYORIA DE LOS NOMBRES DISTINTOS).                *
020100*****************************************************************
020200 01  WS-NOME-TRABALHO-R REDEFINES WS-NOME-TRABALHO.
020300     02  WS-NOME-PREFIXO          PIC X(10).
020400     02  WS-NOME-RESTO            PIC X(90).
020500     02  FILLER                   PIC X(04).
020600*
020700 01  WS-MSJ-ESTADO.
020800     02  WS-MSJ-OK                PIC X(40) VALUE
020900         "OPERACAO CONCLUIDA COM SUCESSO".
021000     02  WS-MSJ-NOME-INVALIDO     PIC X(40) VALUE
021100         "NOME AUSENTE OU FORA DO INTERVALO 3-100".
021200     02  WS-MSJ-DESCR-INVALIDA    PIC X(40) VALUE
021300         "DESCRICAO EXCEDE 500 CARACTERES".
021400     02  WS-MSJ-VALOR-INVALIDO    PIC X(40) VALUE
021500         "VALOR AUSENTE OU NEGATIVO".
021600     02  WS-MSJ-NOME-DUPLICADO    PIC X(40) VALUE
021700         "NOME JA EXISTENTE NO CADASTRO".
021800     02  WS-MSJ-NAO-ENCONTRADO    PIC X(40) VALUE
021900         "BENEFICIO NAO ENCONTRADO".
022000     02  FILLER                   PIC X(10).
022100*
022200 LINKAGE SECTION.
022300*
022400 PROCEDURE DIVISION.
022500 0100-INICIO.
022600*    PARAGRAFO PRINCIPAL - ABRE FICHEROS Y ARRANCA EL LOTE
022700     ACCEPT WS-FECHA-AAAAMMDD FROM DATE YYYYMMDD.
022800     ACCEPT WS-HORA-HHMMSS FROM TIME.
022900     MOVE 0 TO WS-RECS-LEIDOS.
023000     MOVE 0 TO WS-RECS-ACEPTADOS.
023100     MOVE 0 TO WS-RECS-RECHAZADOS.
023200     MOVE 0 TO WS-SEQ-ACTUAL.
023300     MOVE "N" TO WS-FIM-MAINT.
023400     PERFORM 0200-ABRIR-FICHEROS THRU 0200-ABRIR-FICHEROS-EXIT.
023500     PERFORM 0300-LER-TRANSACAO THRU 0300-LER-TRANSACAO-EXIT.
023600     PERFORM 0400-PROCESSAR-LOTE THRU 0400-PROCESSAR-LOTE-EXIT
023700         UNTIL WS-FIM-SIM.
023800     PERFORM 0900-CERRAR-FICHEROS THRU 0900-CERRAR-FICHEROS-EXIT.
023900     STOP RUN.
024000*
024100 0200-ABRIR-FICHEROS.
024200     OPEN I-O BENEFICIO-MASTER.
024300     IF WS-FS-MASTER = "35"
024400         OPEN OUTPUT BENEFICIO-MASTER
024500         CLOSE BENEFICIO-MASTER
024600         OPEN I-O BENEFICIO-MASTER
024700     END-IF.
024800     IF WS-FS-MASTER NOT = "00"
024900         GO TO PSYS-ERR.
025000     OPEN INPUT BENEFICIO-MAINT-FILE.
025100     IF WS-FS-MAINT NOT = "00"
025200         GO TO PSYS-ERR.
025300     OPEN OUTPUT BENEFICIO-MAINT-RPT.
025400     IF WS-FS-RPT NOT = "00"
025500         GO TO PSYS-ERR.
025600 0200-ABRIR-FICHEROS-EXIT.
025700     EXIT.
025800*
025900 0300-LER-TRANSACAO.
026000*    LECTURA SECUENCIAL DEL FICHERO DE TRANSACCIONES
026100     READ BENEFICIO-MAINT-FILE
026200         AT END MOVE "S" TO WS-FIM-MAINT
026300     END-READ.
026400     IF NOT WS-FIM-SIM
026500         ADD 1 TO WS-RECS-LEIDOS
026600         ADD 1 TO WS-SEQ-ACTUAL
026700     END-IF.
026800 0300-LER-TRANSACAO-EXIT.
026900     EXIT.
027000*
027100 0400-PROCESSAR-LOTE.
027200     MOVE "00" TO MR-STATUS-CODE.
027300     MOVE WS-MSJ-OK TO MR-STATUS-DESC.
027400     IF MT-OP-CRIAR
027500         PERFORM 1000-CRIAR-BENEFICIO THRU
027600             1000-CRIAR-BENEFICIO-EXIT
027700     ELSE IF MT-OP-ATUALIZAR
027800         PERFORM 2000-ATUALIZAR-BENEFICIO THRU
027900             2000-ATUALIZAR-BENEFICIO-EXIT
028000     ELSE IF MT-OP-EXCLUIR
028100         PERFORM 3000-EXCLUIR-BENEFICIO THRU
028200             3000-EXCLUIR-BENEFICIO-EXIT
028300     ELSE IF MT-OP-LOCALIZAR
028400         PERFORM 4000-LOCALIZAR-BENEFICIO THRU
028500             4000-LOCALIZAR-BENEFICIO-EXIT
028600     ELSE IF MT-OP-LISTAR-TODOS OR MT-OP-LISTAR-ATIVOS
028700         PERFORM 5000-LISTAR-BENEFICIOS THRU
028800             5000-LISTAR-BENEFICIOS-EXIT
028900     ELSE
029000         MOVE "90" TO MR-STATUS-CODE
029100         MOVE "CODIGO DE OPERACAO DESCONHECIDO" TO MR-STATUS-DESC
029200     END-IF.
029300     PERFORM 0600-GRAVAR-RESULTADO THRU
029400         0600-GRAVAR-RESULTADO-EXIT.
029500     PERFORM 0300-LER-TRANSACAO THRU 0300-LER-TRANSACAO-EXIT.
029600 0400-PROCESSAR-LOTE-EXIT.
029700     EXIT.
029800*
029900 0600-GRAVAR-RESULTADO.
030000     MOVE WS-SEQ-ACTUAL TO MR-SEQ.
030100     MOVE MT-OP-CODE TO MR-OP-CODE.
030200     MOVE MT-ID TO MR-ID.
030300     MOVE MT-NOME TO MR-NOME.
030400     IF MR-STATUS-CODE = "00"
030500         ADD 1 TO WS-RECS-ACEPTADOS
030600     ELSE
030700         ADD 1 TO WS-RECS-RECHAZADOS
030800     END-IF.
030900     WRITE MR-RESULT-REG.
031000     IF WS-FS-RPT NOT = "00"
031100         GO TO PSYS-ERR.
031200 0600-GRAVAR-RESULTADO-EXIT.
031300     EXIT.
031400*
031500*****************************************************************
031600* ALTA DE BENEFICIO - REGLA: NOME UNICO, ATIVO POR DEFECTO "Y", *
031700* VERSION INICIAL CERO.                                          *
031800*****************************************************************
031900 1000-CRIAR-BENEFICIO.
032000     PERFORM 1100-VALIDAR-CAMPOS THRU 1100-VALIDAR-CAMPOS-EXIT.
032100     IF MR-STATUS-CODE NOT = "00"
032200         GO TO 1000-CRIAR-BENEFICIO-EXIT.
032300     MOVE MT-NOME TO WS-NOME-COMPLETO.
032400     MOVE 0 TO MT-ID.
032500     PERFORM 1200-PESQUISAR-NOME THRU 1200-PESQUISAR-NOME-EXIT.
032600     IF WS-DUPLICADO-SIM
032700         MOVE "11" TO MR-STATUS-CODE
032800         MOVE WS-MSJ-NOME-DUPLICADO TO MR-STATUS-DESC
032900         GO TO 1000-CRIAR-BENEFICIO-EXIT
033000     END-IF.
033100     PERFORM 1300-OBTER-PROXIMO-ID THRU
033200         1300-OBTER-PROXIMO-ID-EXIT.
033300     MOVE MT-ID TO BEN-ID.
033400     MOVE MT-NOME TO BEN-NOME.
033500     MOVE MT-DESCRICAO TO BEN-DESCRICAO.
033600     MOVE MT-VALOR TO BEN-VALOR.
033700     IF MT-ATIVO = SPACE
033800         MOVE "Y" TO BEN-ATIVO
033900     ELSE
034000         MOVE MT-ATIVO TO BEN-ATIVO
034100     END-IF.
034200     MOVE 0 TO BEN-VERSION.
034300     WRITE BENEFICIO-REG.
034400     IF WS-FS-MASTER NOT = "00"
034500         MOVE "99" TO MR-STATUS-CODE
034600         MOVE "ERRO DE ESCRITA NO MAESTRO" TO MR-STATUS-DESC
034700     ELSE
034800         MOVE MT-ID TO MR-ID
034900     END-IF.
035000 1000-CRIAR-BENEFICIO-EXIT.
035100     EXIT.
035200*
035300*****************************************************************
035400* MODIFICACION DE BENEFICIO - REGLA: EXISTE POR BEN-ID, NOME     *
035500* SIGUE UNICO EXCLUYENDO EL PROPIO REGISTRO, NOME/DESCRICAO/     *
035600* VALOR/ATIVO SE SOBRESCREVEM SEMPRE, VERSION + 1 (SOL-1225).    *
035700*****************************************************************
035800 2000-ATUALIZAR-BENEFICIO.
035900     PERFORM 1100-VALIDAR-CAMPOS THRU 1100-VALIDAR-CAMPOS-EXIT.
036000     IF MR-STATUS-CODE NOT = "00"
036100         GO TO 2000-ATUALIZAR-BENEFICIO-EXIT.
036200     MOVE MT-ID TO BEN-ID.
036300     READ BENEFICIO-MASTER
036400         INVALID KEY
036500             MOVE "20" TO MR-STATUS-CODE
036600             MOVE WS-MSJ-NAO-ENCONTRADO TO MR-STATUS-DESC
036700     END-READ.
036800     IF MR-STATUS-CODE NOT = "00"
036900         GO TO 2000-ATUALIZAR-BENEFICIO-EXIT.
037000     MOVE MT-NOME TO WS-NOME-COMPLETO.
037100     PERFORM 1200-PESQUISAR-NOME THRU 1200-PESQUISAR-NOME-EXIT.
037200     IF WS-DUPLICADO-SIM
037300         MOVE "11" TO MR-STATUS-CODE
037400         MOVE WS-MSJ-NOME-DUPLICADO TO MR-STATUS-DESC
037500         GO TO 2000-ATUALIZAR-BENEFICIO-EXIT
037600     END-IF.
037700*    1200-PESQUISAR-NOME VARRE O MAESTRO INTEIRO E DEIXA
037800*    BEN-ID/BENEFICIO-REG NO ULTIMO REGISTRO LIDO (SOL-1225) -
037900*    REPOSICIONA NO REGISTRO ALVO ANTES DE REESCREVER.
038000     MOVE MT-ID TO BEN-ID.
038100     READ BENEFICIO-MASTER
038200         INVALID KEY
038300             MOVE "20" TO MR-STATUS-CODE
038400             MOVE WS-MSJ-NAO-ENCONTRADO TO MR-STATUS-DESC
038500     END-READ.
038600     IF MR-STATUS-CODE NOT = "00"
038700         GO TO 2000-ATUALIZAR-BENEFICIO-EXIT.
038800     MOVE MT-NOME TO BEN-NOME.
038900     MOVE MT-DESCRICAO TO BEN-DESCRICAO.
039000     MOVE MT-VALOR TO BEN-VALOR.
039100     MOVE MT-ATIVO TO BEN-ATIVO.
039200     ADD 1 TO BEN-VERSION.
039300     REWRITE BENEFICIO-REG.
039400     IF WS-FS-MASTER NOT = "00"
039500         MOVE "99" TO MR-STATUS-CODE
039600         MOVE "ERRO DE REESCRITA NO MAESTRO" TO MR-STATUS-DESC
039700     END-IF.
039800 2000-ATUALIZAR-BENEFICIO-EXIT.
039900     EXIT.
040000*
040100*****************************************************************
040200* BAJA LOGICA - REGLA: EXISTE POR BEN-ID, SE MARCA ATIVO = "N", *
040300* NO SE ELIMINA EL REGISTRO, VERSION + 1.                       *
040400*****************************************************************
040500 3000-EXCLUIR-BENEFICIO.
040600     MOVE MT-ID TO BEN-ID.
040700     READ BENEFICIO-MASTER
040800         INVALID KEY
040900             MOVE "20" TO MR-STATUS-CODE
041000             MOVE WS-MSJ-NAO-ENCONTRADO TO MR-STATUS-DESC
041100     END-READ.
041200     IF MR-STATUS-CODE NOT = "00"
041300         GO TO 3000-EXCLUIR-BENEFICIO-EXIT.
041400     MOVE "N" TO BEN-ATIVO.
041500     ADD 1 TO BEN-VERSION.
041600     REWRITE BENEFICIO-REG.
041700     IF WS-FS-MASTER NOT = "00"
041800         MOVE "99" TO MR-STATUS-CODE
041900         MOVE "ERRO DE REESCRITA NO MAESTRO" TO MR-STATUS-DESC
042000     END-IF.
042100 3000-EXCLUIR-BENEFICIO-EXIT.
042200     EXIT.
042300*
042400*****************************************************************
042500* CONSULTA POR CLAVE - SOLO LECTURA, NO ALTERA EL MAESTRO.       *
042600*****************************************************************
042700 4000-LOCALIZAR-BENEFICIO.
042800     MOVE MT-ID TO BEN-ID.
042900     READ BENEFICIO-MASTER
043000         INVALID KEY
043100             MOVE "20" TO MR-STATUS-CODE
043200             MOVE WS-MSJ-NAO-ENCONTRADO TO MR-STATUS-DESC
043300     END-READ.
043400     IF MR-STATUS-CODE = "00"
043500         MOVE BEN-NOME TO MR-NOME
043600     END-IF.
043700 4000-LOCALIZAR-BENEFICIO-EXIT.
043800     EXIT.
043900*
044000*****************************************************************
044100* LISTADO COMPLETO / LISTADO DE ACTIVOS - DESPACHA PARA LA      *
044200* RUTINA QUE RECORRE POR CLAVE PRIMARIA (TODOS) O POR LA CHAVE  *
044300* ALTERNATIVA DE NOME (SOMENTE ATIVOS, SOL-1205).               *
044400*****************************************************************
044500 5000-LISTAR-BENEFICIOS.
044600     IF MT-OP-LISTAR-ATIVOS
044700         PERFORM 5200-LISTAR-POR-NOME THRU
044800             5200-LISTAR-POR-NOME-EXIT
044900     ELSE
045000         PERFORM 5100-LISTAR-POR-ID THRU
045100             5100-LISTAR-POR-ID-EXIT
045200     END-IF.
045300 5000-LISTAR-BENEFICIOS-EXIT.
045400     EXIT.
045500*
045600*****************************************************************
045700* LISTADO COMPLETO - RECORRE EL MAESTRO EN ORDEN DE CLAVE        *
045800* PRIMARIA (BEN-ID), SIN FILTRO DE ATIVO.                       *
045900*****************************************************************
046000 5100-LISTAR-POR-ID.
046100     MOVE 0 TO BEN-ID.
046200     START BENEFICIO-MASTER KEY IS GREATER THAN BEN-ID
046300         INVALID KEY
046400             MOVE "21" TO MR-STATUS-CODE
046500             MOVE "MAESTRO VAZIO" TO MR-STATUS-DESC
046600             GO TO 5100-LISTAR-POR-ID-EXIT
046700     END-START.
046800 5110-LISTAR-POR-ID-UM-REG.
046900     READ BENEFICIO-MASTER NEXT RECORD
047000         AT END GO TO 5100-LISTAR-POR-ID-EXIT
047100     END-READ.
047200     ADD 1 TO WS-SEQ-ACTUAL.
047300     MOVE BEN-ID TO MR-ID.
047400     MOVE BEN-NOME TO MR-NOME.
047500     MOVE "00" TO MR-STATUS-CODE.
047600     MOVE WS-MSJ-OK TO MR-STATUS-DESC.
047700     PERFORM 0600-GRAVAR-RESULTADO THRU
047800         0600-GRAVAR-RESULTADO-EXIT.
047900     GO TO 5110-LISTAR-POR-ID-UM-REG.
048000 5100-LISTAR-POR-ID-EXIT.
048100     EXIT.
048200*
048300*****************************************************************
048400* LISTADO DE ATIVOS - RECORRE EL MAESTRO POR LA CHAVE            *
048500* ALTERNATIVA BEN-NOME (ORDEN DE NOMBRE), DESCARTANDO LOS        *
048600* REGISTROS CON ATIVO = "N" AL ESCRIBIR (SOL-0651/SOL-1205).     *
048700*****************************************************************
048800 5200-LISTAR-POR-NOME.
048900     MOVE LOW-VALUES TO BEN-NOME.
049000     START BENEFICIO-MASTER KEY IS GREATER THAN BEN-NOME
049100         INVALID KEY
049200             MOVE "21" TO MR-STATUS-CODE
049300             MOVE "MAESTRO VAZIO" TO MR-STATUS-DESC
049400             GO TO 5200-LISTAR-POR-NOME-EXIT
049500     END-START.
049600 5210-LISTAR-POR-NOME-UM-REG.
049700     READ BENEFICIO-MASTER NEXT RECORD
049800         AT END GO TO 5200-LISTAR-POR-NOME-EXIT
049900     END-READ.
050000     IF BEN-ATIVO-NAO
050100         GO TO 5210-LISTAR-POR-NOME-UM-REG
050200     END-IF.
050300     ADD 1 TO WS-SEQ-ACTUAL.
050400     MOVE BEN-ID TO MR-ID.
050500     MOVE BEN-NOME TO MR-NOME.
050600     MOVE "00" TO MR-STATUS-CODE.
050700     MOVE WS-MSJ-OK TO MR-STATUS-DESC.
050800     PERFORM 0600-GRAVAR-RESULTADO THRU
050900         0600-GRAVAR-RESULTADO-EXIT.
051000     GO TO 5210-LISTAR-POR-NOME-UM-REG.
051100 5200-LISTAR-POR-NOME-EXIT.
051200     EXIT.
051300*
051400*****************************************************************
051500* VALIDACION COMUN DE CAMPOS - NOME 3-100, DESCRICAO <= 500,     *
051600* VALOR >= 0.00. SE USA EN ALTA Y EN MODIFICACION.               *
051700*****************************************************************
051800 1100-VALIDAR-CAMPOS.
051900     MOVE "00" TO MR-STATUS-CODE.
052000     IF MT-NOME = SPACE
052100         MOVE "10" TO MR-STATUS-CODE
052200         MOVE WS-MSJ-NOME-INVALIDO TO MR-STATUS-DESC
052300         GO TO 1100-VALIDAR-CAMPOS-EXIT
052400     END-IF.
052500     MOVE MT-NOME TO WS-NOME-COMPLETO.
052600     MOVE 0 TO WS-NOME-BRANCOS.
052700     INSPECT WS-NOME-COMPLETO TALLYING WS-NOME-BRANCOS
052800         FOR TRAILING SPACES.
052900     COMPUTE WS-NOME-TAMANHO = 100 - WS-NOME-BRANCOS.
053000     IF WS-NOME-TAMANHO < 3
053100         MOVE "10" TO MR-STATUS-CODE
053200         MOVE WS-MSJ-NOME-INVALIDO TO MR-STATUS-DESC
053300         GO TO 1100-VALIDAR-CAMPOS-EXIT
053400     END-IF.
053500     IF MT-VALOR < 0
053600         MOVE "12" TO MR-STATUS-CODE
053700         MOVE WS-MSJ-VALOR-INVALIDO TO MR-STATUS-DESC
053800         GO TO 1100-VALIDAR-CAMPOS-EXIT
053900     END-IF.
054000 1100-VALIDAR-CAMPOS-EXIT.
054100     EXIT.
054200*
054300*****************************************************************
054400* BUSQUEDA DE NOMBRE DUPLICADO - RECORRE TODO EL MAESTRO, ACTIVO *
054500* O NO, EXCLUYENDO EL PROPIO BEN-ID CUANDO SE MODIFICA.          *
054600*****************************************************************
054700 1200-PESQUISAR-NOME.
054800     MOVE "N" TO WS-NOME-DUPLICADO.
054900     MOVE 0 TO BEN-ID.
055000     START BENEFICIO-MASTER KEY IS GREATER THAN BEN-ID
055100         INVALID KEY GO TO 1200-PESQUISAR-NOME-EXIT
055200     END-START.
055300 1210-PESQUISAR-UM-REGISTRO.
055400     READ BENEFICIO-MASTER NEXT RECORD
055500         AT END GO TO 1200-PESQUISAR-NOME-EXIT
055600     END-READ.
055700     IF BEN-NOME = WS-NOME-COMPLETO AND BEN-ID NOT = MT-ID
055800         MOVE "S" TO WS-NOME-DUPLICADO
055900         GO TO 1200-PESQUISAR-NOME-EXIT
056000     END-IF.
056100     GO TO 1210-PESQUISAR-UM-REGISTRO.
056200 1200-PESQUISAR-NOME-EXIT.
056300     EXIT.
056400*
056500*****************************************************************
056600* OBTENCION DE CLAVE SIGUIENTE - EL MAESTRO NO TIENE GENERADOR   *
056700* DE CLAVE; SE TOMA EL MAYOR BEN-ID MAS UNO. LA TRANSACCION DE   *
056800* ALTA NUNCA TRAE IDENTIFICADOR PROPRIO (SOL-1215 - ANTES HAVIA *
056900* UM RAMO MORTO QUE SUPONIA UM MT-ID INFORMADO PELO CHAMADOR,   *
057000* QUE 1000-CRIAR-BENEFICIO NUNCA CHEGAVA A PREENCHER).          *
057100*****************************************************************
057200 1300-OBTER-PROXIMO-ID.
057300     MOVE 999999999 TO BEN-ID.
057400     START BENEFICIO-MASTER KEY IS LESS THAN OR EQUAL BEN-ID
057500         INVALID KEY
057600             MOVE 1 TO MT-ID
057700             GO TO 1300-OBTER-PROXIMO-ID-EXIT
057800     END-START.
057900     READ BENEFICIO-MASTER PREVIOUS RECORD
058000         AT END MOVE 1 TO MT-ID
058100         NOT AT END COMPUTE MT-ID = BEN-ID + 1
058200     END-READ.
058300 1300-OBTER-PROXIMO-ID-EXIT.
058400     EXIT.
058500*
058600 0900-CERRAR-FICHEROS.
058700     CLOSE BENEFICIO-MASTER.
058800     CLOSE BENEFICIO-MAINT-FILE.
058900     CLOSE BENEFICIO-MAINT-RPT.
059000     DISPLAY "BENF1 - TRANSACOES LIDAS    : " WS-RECS-LEIDOS.
059100     DISPLAY "BENF1 - TRANSACOES ACEITAS  : " WS-RECS-ACEPTADOS.
059200     DISPLAY "BENF1 - TRANSACOES REJEITADAS: " WS-RECS-RECHAZADOS.
059300 0900-CERRAR-FICHEROS-EXIT.
059400     EXIT.
059500*
059600 PSYS-ERR.
059700*    ERROR DE ABERTURA OU E/S GRAVE - ABORTA O LOTE
059800     DISPLAY "BENF1 - ERRO DE E/S - FS-MASTER=" WS-FS-MASTER
059900         " FS-MAINT=" WS-FS-MAINT " FS-RPT=" WS-FS-RPT.
060000     CLOSE BENEFICIO-MASTER.
060100     CLOSE BENEFICIO-MAINT-FILE.
060200     CLOSE BENEFICIO-MAINT-RPT.
060300     STOP RUN.
